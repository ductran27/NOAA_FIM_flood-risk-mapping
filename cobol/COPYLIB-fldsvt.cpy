000100*--------------------------------------------------------------*
000200* SVI-TABLE - the whole SVI load held in memory, in load order,
000300* for the hand-off from FLDSVI to FLDRISK across a CALL -- same
000400* OCCURS DEPENDING ON table hand-off convention used shop-wide
000500* for LINKAGE tables passed between steps of a run.
000600*--------------------------------------------------------------*
000700 01  SVI-TABLE-SIZE                  PIC S9(03) USAGE IS COMP.
000800 01  SVI-TABLE-INDEX                 PIC S9(03) USAGE IS COMP.
000900*
001000 01  SVI-TABLE.
001100     02  TBL-SVI-ENTRY OCCURS 1 TO 200 TIMES
001200             DEPENDING ON SVI-TABLE-SIZE.
001300         05  TBL-SVI-LOCATION-ID     PIC X(10).
001400         05  TBL-SVI-LONGITUDE       PIC S9(03)V9(05).
001500         05  TBL-SVI-LATITUDE        PIC S9(02)V9(05).
001600         05  TBL-SVI-SCORE           PIC 9(02).
