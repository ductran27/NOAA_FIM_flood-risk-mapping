000100*****************************************************************
000200* PROGRAM NAME:    FLDISCH
000300* ORIGINAL AUTHOR: R. HAUSER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/86 R. HAUSER       CREATED FOR HUC-3 FLOOD RISK STUDY,     WRB-118
000900*                          REQUEST WRB-118 (DISCHARGE INTAKE STEP) WRB-118
001000* 09/22/87 R. HAUSER       ADDED SAVED-DISCHARGE COPY FILE PER     WRB-142
001100*                          FORECAST OFFICE REQUEST WRB-142         WRB-142
001200* 04/06/89 T. OKONKWO      MAX-DISCHARGE NOW CARRIED BACK TO       WRB-171
001300*                          CALLER FOR THE RUN BANNER, WRB-171      WRB-171
001400* 11/30/90 T. OKONKWO      RECORD COUNT RETURNED AS COMP FIELD SO
001500*                          MAIN-LINE CAN TEST FOR EMPTY INTAKE
001600* 02/14/93 P. DELACROIX    FILE STATUS CHECKING TIGHTENED UP,      WRB-203
001700*                          WRB-203                                 WRB-203
001800* 08/09/94 P. DELACROIX    HUC ID / SEQUENCE SPLIT ADDED TO
001900*                          CONSOLE TRACE FOR FIELD DEBUGGING
002000* 01/05/99 M. YBARRA       Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
002100*                          FOUND IN THIS PROGRAM, NO CHANGE
002200* 06/18/01 M. YBARRA       CLEANED UP COMMENT BANNERS, WRB-241     WRB-241
002300* 09/14/01 M. YBARRA       OPEN NOW CHECKS FILE STATUS AND GOES    WRB-247
002400*                          TO ABEND-EXIT INSTEAD OF RUNNING ON     WRB-247
002500*                          A BAD OPEN, WRB-247                     WRB-247
002600* 11/02/01 M. YBARRA       MAX DISCHARGE NOW MOVED IN WITH         WRB-248
002700*                          COMPUTE ROUNDED, PRIOR MOVE TRUNCATED   WRB-248
002800*                          THE THIRD DISCHARGE DECIMAL, WRB-248    WRB-248
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  FLDISCH.
003200 AUTHOR.        R. HAUSER.
003300 INSTALLATION.  WATERSHED FORECAST DATA CENTER.
003400 DATE-WRITTEN.  MARCH 11, 1986.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT DISCHARGE-IN  ASSIGN TO DISCHIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-DISCH-IN-STATUS.
005300     SELECT DISCHARGE-OUT ASSIGN TO DISCHOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-DISCH-OUT-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  DISCHARGE-IN
006200     LABEL RECORDS ARE STANDARD.
006300     COPY FLDDSC.
006400*---------------------------------------------------------------*
006500 FD  DISCHARGE-OUT
006600     LABEL RECORDS ARE STANDARD.
006700 01  DISCHARGE-OUT-RECORD.
006800     05  DOUT-FEATURE-ID             PIC X(12).
006900     05  DOUT-DISCHARGE              PIC 9(07)V9(03).
007000     05  FILLER                      PIC X(21).
007100*---------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------*
007400 01  WS-TODAYS-DATE.
007500     05  WS-TD-YEAR                  PIC 99.
007600     05  WS-TD-MONTH                 PIC 99.
007700     05  WS-TD-DAY                   PIC 99.
007800 01  WS-TODAYS-DATE-NUM REDEFINES WS-TODAYS-DATE
007900                                 PIC 9(06).
008000*---------------------------------------------------------------*
008100 01  WS-FEATURE-ID-WORK              PIC X(12).
008200 01  WS-FEATURE-ID-PARTS REDEFINES WS-FEATURE-ID-WORK.
008300     05  WS-HUC-PART                 PIC X(08).
008400     05  WS-SEQ-PART                 PIC 9(04).
008500*---------------------------------------------------------------*
008600 01  WS-MAX-DISCHARGE-DISPLAY        PIC 9(07)V9(02).
008700 01  WS-MAX-DISCHARGE-PARTS REDEFINES WS-MAX-DISCHARGE-DISPLAY.
008800     05  WS-MAX-DISCHARGE-WHOLE      PIC 9(07).
008900     05  WS-MAX-DISCHARGE-CENTS      PIC 9(02).
009000 01  WS-MAX-DISCHARGE-EDIT           PIC ZZZZZZ9.99.
009100*---------------------------------------------------------------*
009200 77  WS-EOF-SWITCH                   PIC X       VALUE 'N'.
009300     88  DISCHARGE-EOF                            VALUE 'Y'.
009400 77  WS-VALID-RECORD-SW              PIC X       VALUE 'Y'.
009500     88  VALID-DISCHARGE-RECORD                   VALUE 'Y'.
009600 77  WS-RECORD-COUNT                 PIC S9(06) USAGE COMP
009700                                      VALUE ZERO.
009800*---------------------------------------------------------------*
009900 01  WS-SWITCHES-STATUS-FIELDS.
010000     05  WS-DISCH-IN-STATUS          PIC X(02).
010100         88  DISCH-IN-OK                          VALUE '00'.
010200         88  DISCH-IN-EOF                          VALUE '10'.
010300     05  WS-DISCH-OUT-STATUS         PIC X(02).
010400         88  DISCH-OUT-OK                          VALUE '00'.
010500     05  FILLER                      PIC X(01).
010600*===============================================================*
010700 LINKAGE SECTION.
010800 01  LK-DISCHARGE-COUNT              PIC S9(06) USAGE COMP.
010900*===============================================================*
011000 PROCEDURE DIVISION USING LK-DISCHARGE-COUNT.
011100*---------------------------------------------------------------*
011200 0000-MAIN-ROUTINE.
011300*---------------------------------------------------------------*
011400     ACCEPT WS-TODAYS-DATE FROM DATE.
011500     PERFORM 1000-OPEN-FILES.
011600     PERFORM 2000-READ-DISCHARGE-RECORD.
011700     PERFORM 2100-PROCESS-DISCHARGE-RECORD THRU 2100-EXIT
011800         UNTIL DISCHARGE-EOF.
011900     PERFORM 3000-CLOSE-FILES.
012000     MOVE WS-RECORD-COUNT            TO LK-DISCHARGE-COUNT.
012100     IF  WS-RECORD-COUNT > ZERO
012200         DISPLAY 'FLDISCH: RECORDS READ....... '
012300                 WS-RECORD-COUNT
012400         MOVE WS-MAX-DISCHARGE-DISPLAY TO WS-MAX-DISCHARGE-EDIT
012500         DISPLAY 'FLDISCH: MAX DISCHARGE (CMS). '
012600                 WS-MAX-DISCHARGE-EDIT
012700     ELSE
012800         DISPLAY 'FLDISCH: FAILED TO RETRIEVE DISCHARGE DATA'
012900     END-IF.
013000     GOBACK.
013100*---------------------------------------------------------------*
013200 1000-OPEN-FILES.
013300*---------------------------------------------------------------*
013400     OPEN INPUT  DISCHARGE-IN
013500          OUTPUT DISCHARGE-OUT.
013600     IF  NOT DISCH-IN-OK
013700         DISPLAY 'FLDISCH: DISCHARGE-IN OPEN FAILED, STATUS '
013800                 WS-DISCH-IN-STATUS
013900         GO TO 9999-ABEND-EXIT
014000     END-IF.
014100     IF  NOT DISCH-OUT-OK
014200         DISPLAY 'FLDISCH: DISCHARGE-OUT OPEN FAILED, STATUS '
014300                 WS-DISCH-OUT-STATUS
014400         GO TO 9999-ABEND-EXIT
014500     END-IF.
014600*---------------------------------------------------------------*
014700 2000-READ-DISCHARGE-RECORD.
014800*---------------------------------------------------------------*
014900     READ DISCHARGE-IN
015000         AT END
015100             SET DISCHARGE-EOF     TO TRUE
015200             MOVE 'N'              TO WS-VALID-RECORD-SW
015300         NOT AT END
015400             MOVE 'Y'              TO WS-VALID-RECORD-SW
015500     END-READ.
015600*---------------------------------------------------------------*
015700 2100-PROCESS-DISCHARGE-RECORD.
015800*---------------------------------------------------------------*
015900     IF  VALID-DISCHARGE-RECORD
016000         ADD 1                     TO WS-RECORD-COUNT
016100         MOVE DISCH-FEATURE-ID     TO WS-FEATURE-ID-WORK
016200                                      DOUT-FEATURE-ID
016300         MOVE DISCH-DISCHARGE      TO DOUT-DISCHARGE
016400         IF  DISCH-DISCHARGE > WS-MAX-DISCHARGE-DISPLAY
016500             COMPUTE WS-MAX-DISCHARGE-DISPLAY ROUNDED =
016600                     DISCH-DISCHARGE
016700         END-IF
016800         WRITE DISCHARGE-OUT-RECORD
016900     END-IF.
017000     PERFORM 2000-READ-DISCHARGE-RECORD.
017100*---------------------------------------------------------------*
017200 2100-EXIT.
017300*---------------------------------------------------------------*
017400     EXIT.
017500*---------------------------------------------------------------*
017600 3000-CLOSE-FILES.
017700*---------------------------------------------------------------*
017800     CLOSE DISCHARGE-IN
017900           DISCHARGE-OUT.
018000*---------------------------------------------------------------*
018100 9999-ABEND-EXIT.
018200*    UNRECOVERABLE FILE ERROR - RUN STOPPED SHORT, NO COUNT
018300*    RETURNED TO THE CALLER.  ADDED WRB-247 PER OPERATIONS
018400*    REQUEST AFTER A BAD TAPE MOUNT RAN THE STEP TO COMPLETION
018500*    ON A GARBAGE DISCHARGE FILE.
018600*---------------------------------------------------------------*
018700     DISPLAY 'FLDISCH: RUN TERMINATED - FILE OPEN ERROR'.
018800     STOP RUN.
