000100*--------------------------------------------------------------*
000200* RISK-RECORD - flooded reach coupled with an SVI score and
000300* classified into a quartile risk level.  Written by FLDRISK.
000400*--------------------------------------------------------------*
000500 01  RISK-RECORD.
000600     05  RISK-FEATURE-ID             PIC X(12).
000700     05  RISK-DEPTH-M                PIC 9(01)V9(04).
000800     05  RISK-DEPTH-SEVERITY         PIC X(10).
000900     05  RISK-COUPLED-VALUE          PIC 9(03)V9(02).
001000     05  RISK-LEVEL                  PIC 9(01).
001100         88  RISK-LEVEL-LOW                      VALUE 1.
001200         88  RISK-LEVEL-MODERATE                VALUE 2.
001300         88  RISK-LEVEL-HIGH                     VALUE 3.
001400         88  RISK-LEVEL-VERY-HIGH                VALUE 4.
001500     05  RISK-NAME                   PIC X(15).
001600     05  FILLER                      PIC X(02).
