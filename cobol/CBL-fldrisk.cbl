000100*****************************************************************
000200* PROGRAM NAME:    FLDRISK
000300* ORIGINAL AUTHOR: R. HAUSER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/86 R. HAUSER       CREATED FOR HUC-3 FLOOD RISK STUDY,     WRB-118
000900*                          REQUEST WRB-118 (RISK MAPPER STEP)      WRB-118
001000* 09/22/87 R. HAUSER       COUPLING PASS SPLIT FROM CLASSIFY      
001100*                          PASS SO QUANTILES SEE ALL REACHES      
001200*                          BEFORE ANY RISK LEVEL IS ASSIGNED      
001300* 04/06/89 T. OKONKWO      SORT ADDED TO ORDER COUPLED VALUES      WRB-171
001400*                          FOR THE QUARTILE CUTS, WRB-171 -        WRB-171
001500*                          PRIOR BUBBLE SORT IN WORKING-STORAGE    WRB-171
001600*                          TOO SLOW FOR THE FULL STUDY AREA        WRB-171
001700* 11/30/90 T. OKONKWO      SVI TABLE CYCLING SUBSTITUTED FOR       WRB-178
001800*                          THE OLD RANDOM-DRAW COUPLING METHOD     WRB-178
001900*                          PER HYDROLOGY BRANCH REQUEST WRB-178    WRB-178
002000* 02/14/93 P. DELACROIX    LINEAR INTERPOLATION BETWEEN ORDER      WRB-204
002100*                          STATISTICS ADDED FOR Q1/Q2/Q3, PRIOR    WRB-204
002200*                          NEAREST-RANK METHOD FLAGGED BY QA AS    WRB-204
002300*                          TOO COARSE FOR SMALL RUNS, WRB-204      WRB-204
002400* 08/09/94 P. DELACROIX    RISK LEVEL BINS MADE RIGHT-CLOSED TO   
002500*                          MATCH HYDROLOGY BRANCH CONVENTION      
002600* 01/05/99 M. YBARRA       Y2K REVIEW - NO 2-DIGIT YEAR FIELDS    
002700*                          FOUND IN THIS PROGRAM, NO CHANGE       
002800* 06/18/01 M. YBARRA       CLEANED UP COMMENT BANNERS, WRB-241     WRB-241
002900* 09/14/01 M. YBARRA       ALL THREE FILE OPENS NOW CHECK STATUS   WRB-247
003000*                          AND GO TO ABEND-EXIT INSTEAD OF         WRB-247
003100*                          RUNNING ON A BAD OPEN, WRB-247          WRB-247
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  FLDRISK.
003500 AUTHOR.        R. HAUSER.
003600 INSTALLATION.  WATERSHED FORECAST DATA CENTER.
003700 DATE-WRITTEN.  APRIL 2, 1986.
003800 DATE-COMPILED.
003900 SECURITY.      NON-CONFIDENTIAL.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*---------------------------------------------------------------*
005000 INPUT-OUTPUT SECTION.
005100*---------------------------------------------------------------*
005200 FILE-CONTROL.
005300     SELECT DEPTH-MAP-IN  ASSIGN TO DEPTHOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-DEPTH-STATUS.
005600     SELECT RISK-MAP-OUT  ASSIGN TO RISKOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-RISK-STATUS.
005900     SELECT STATS-OUT     ASSIGN TO STATSOUT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-STATS-STATUS.
006200     SELECT COUPLE-SORT-WORK ASSIGN TO SORTWK1.
006300*===============================================================*
006400 DATA DIVISION.
006500*---------------------------------------------------------------*
006600 FILE SECTION.
006700*---------------------------------------------------------------*
006800 FD  DEPTH-MAP-IN
006900     LABEL RECORDS ARE STANDARD.
007000     COPY FLDDEP.
007100*---------------------------------------------------------------*
007200 FD  RISK-MAP-OUT
007300     LABEL RECORDS ARE STANDARD.
007400     COPY FLDRSK.
007500*---------------------------------------------------------------*
007600 FD  STATS-OUT
007700     LABEL RECORDS ARE STANDARD.
007800     COPY FLDSTT.
007900*---------------------------------------------------------------*
008000 SD  COUPLE-SORT-WORK.
008100 01  SORT-COUPLED-VALUE               PIC 9(03)V9(02).
008200*---------------------------------------------------------------*
008300 WORKING-STORAGE SECTION.
008400*---------------------------------------------------------------*
008500 01  WS-TODAYS-DATE.
008600     05  WS-TD-YEAR                  PIC 99.
008700     05  WS-TD-MONTH                 PIC 99.
008800     05  WS-TD-DAY                   PIC 99.
008900 01  WS-TODAYS-DATE-NUM REDEFINES WS-TODAYS-DATE
009000                                 PIC 9(06).
009100*---------------------------------------------------------------*
009200 01  WS-FEATURE-ID-WORK              PIC X(12).
009300 01  WS-FEATURE-ID-PARTS REDEFINES WS-FEATURE-ID-WORK.
009400     05  WS-HUC-PART                 PIC X(08).
009500     05  WS-SEQ-PART                 PIC 9(04).
009600*---------------------------------------------------------------*
009700 01  WS-QUANTILE-POSITION             PIC 9(05)V9(04).
009800 01  WS-QUANTILE-POSITION-PARTS REDEFINES WS-QUANTILE-POSITION.
009900     05  WS-QP-INTEGER-PART           PIC 9(05).
010000     05  WS-QP-FRACTION-PART          PIC 9(04).
010100*---------------------------------------------------------------*
010200 77  WS-EOF-SWITCH                    PIC X       VALUE 'N'.
010300     88  DEPTH-EOF                                 VALUE 'Y'.
010400 77  WS-SORT-EOF-SWITCH               PIC X       VALUE 'N'.
010500     88  SORT-RETURN-EOF                           VALUE 'Y'.
010600 77  WS-VALID-RECORD-SW               PIC X       VALUE 'Y'.
010700     88  VALID-DEPTH-RECORD                        VALUE 'Y'.
010800 77  WS-FLOODED-COUNT                 PIC S9(06) USAGE COMP
010900                                       VALUE ZERO.
011000 77  WS-RISK-COUNT                    PIC S9(06) USAGE COMP
011100                                       VALUE ZERO.
011200 77  WS-SVI-DIVIDE-REMAINDER          PIC S9(05) USAGE COMP.
011300 77  WS-SVI-DIVIDE-QUOTIENT           PIC S9(05) USAGE COMP.
011400 77  WS-SVI-PICK-INDEX                PIC S9(05) USAGE COMP.
011500*---------------------------------------------------------------*
011600*    COUPLED-WORK-TABLE HOLDS EVERY FLOODED REACH IN THE ORDER
011700*    IT WAS READ FROM THE DEPTH MAP, SO PASS 2 CAN CLASSIFY
011800*    RISK LEVEL WITHOUT DISTURBING INPUT ORDER ON OUTPUT.
011900*---------------------------------------------------------------*
012000 01  WS-COUPLED-WORK-TABLE.
012100     05  WS-COUPLED-ENTRY OCCURS 1 TO 2000 TIMES
012200             DEPENDING ON WS-FLOODED-COUNT
012300             INDEXED BY WS-CPL-IDX.
012400         10  WS-CPL-FEATURE-ID        PIC X(12).
012500         10  WS-CPL-DEPTH-M           PIC 9(01)V9(04).
012600         10  WS-CPL-SEVERITY-NAME     PIC X(10).
012700         10  WS-CPL-COUPLED-VALUE     PIC 9(03)V9(02).
012800         10  WS-CPL-RISK-LEVEL        PIC 9(01).
012900*---------------------------------------------------------------*
013000*    SORTED-VALUE-TABLE HOLDS THE SAME COUPLED VALUES BACK FROM
013100*    THE SORT, ASCENDING, FOR THE QUANTILE LOOK-UP.
013200*---------------------------------------------------------------*
013300 01  WS-SORTED-VALUE-TABLE.
013400     05  WS-SORTED-VALUE OCCURS 1 TO 2000 TIMES
013500             DEPENDING ON WS-FLOODED-COUNT
013600             INDEXED BY WS-SRT-IDX
013700             PIC 9(03)V9(02).
013800*---------------------------------------------------------------*
013900 01  WS-QUANTILE-CUTS.
014000     05  WS-Q1-VALUE                  PIC 9(03)V9(02).
014100     05  WS-Q2-VALUE                  PIC 9(03)V9(02).
014200     05  WS-Q3-VALUE                  PIC 9(03)V9(02).
014300     05  FILLER                       PIC X(01).
014400*---------------------------------------------------------------*
014500 01  WS-QUANTILE-INTERP-FIELDS.
014600     05  WS-QP-LOW-VALUE              PIC 9(03)V9(02).
014700     05  WS-QP-HIGH-VALUE             PIC 9(03)V9(02).
014800     05  FILLER                       PIC X(01).
014900*---------------------------------------------------------------*
015000 01  WS-RISK-LEVEL-COUNTERS.
015100     05  WS-LOW-RISK-COUNT            PIC S9(06) USAGE COMP
015200                                       VALUE ZERO.
015300     05  WS-MODERATE-RISK-COUNT       PIC S9(06) USAGE COMP
015400                                       VALUE ZERO.
015500     05  WS-HIGH-RISK-COUNT           PIC S9(06) USAGE COMP
015600                                       VALUE ZERO.
015700     05  WS-VERY-HIGH-RISK-COUNT      PIC S9(06) USAGE COMP
015800                                       VALUE ZERO.
015900     05  FILLER                       PIC X(01).
016000*---------------------------------------------------------------*
016100 01  WS-RISK-LEVEL-PERCENTS.
016200     05  WS-LOW-RISK-PCT              PIC 9(03)V9(01).
016300     05  WS-MODERATE-RISK-PCT         PIC 9(03)V9(01).
016400     05  WS-HIGH-RISK-PCT             PIC 9(03)V9(01).
016500     05  WS-VERY-HIGH-RISK-PCT        PIC 9(03)V9(01).
016600     05  FILLER                       PIC X(01).
016700*---------------------------------------------------------------*
016800 01  WS-RISK-LEVEL-PERCENTS-EDIT.
016900     05  WS-LOW-RISK-PCT-EDIT         PIC ZZ9.9.
017000     05  WS-MODERATE-RISK-PCT-EDIT    PIC ZZ9.9.
017100     05  WS-HIGH-RISK-PCT-EDIT        PIC ZZ9.9.
017200     05  WS-VERY-HIGH-RISK-PCT-EDIT   PIC ZZ9.9.
017300     05  FILLER                       PIC X(01).
017400*---------------------------------------------------------------*
017500 01  WS-SWITCHES-STATUS-FIELDS.
017600     05  WS-DEPTH-STATUS              PIC X(02).
017700         88  DEPTH-OK                              VALUE '00'.
017800     05  WS-RISK-STATUS               PIC X(02).
017900         88  RISK-OK                               VALUE '00'.
018000     05  WS-STATS-STATUS              PIC X(02).
018100         88  STATS-OK                              VALUE '00'.
018200     05  FILLER                       PIC X(01).
018300*===============================================================*
018400 LINKAGE SECTION.
018500 01  LK-RISK-COUNT                    PIC S9(06) USAGE COMP.
018600     COPY FLDSVT.
018700*===============================================================*
018800 PROCEDURE DIVISION USING LK-RISK-COUNT
018900                           SVI-TABLE-SIZE
019000                           SVI-TABLE.
019100*---------------------------------------------------------------*
019200 0000-MAIN-ROUTINE.
019300*---------------------------------------------------------------*
019400     ACCEPT WS-TODAYS-DATE FROM DATE.
019500     PERFORM 1000-OPEN-DEPTH-FILE.
019600     PERFORM 1100-COUPLE-FLOODED-REACHES.
019700     CLOSE DEPTH-MAP-IN.
019800     IF  WS-FLOODED-COUNT > ZERO
019900         PERFORM 2000-SORT-COUPLED-VALUES
020000         PERFORM 2500-COMPUTE-QUANTILES
020100         PERFORM 3000-CLASSIFY-AND-WRITE-RISK
020200         PERFORM 4000-COMPUTE-STATISTICS
020300         PERFORM 5000-REPORT-RISK-SUMMARY
020400     ELSE
020500         DISPLAY 'FLDRISK: FAILED TO RETRIEVE DEPTH DATA'
020600     END-IF.
020700     MOVE WS-RISK-COUNT               TO LK-RISK-COUNT.
020800     GOBACK.
020900*---------------------------------------------------------------*
021000 1000-OPEN-DEPTH-FILE.
021100*---------------------------------------------------------------*
021200     OPEN INPUT DEPTH-MAP-IN.
021300     IF  NOT DEPTH-OK
021400         DISPLAY 'FLDRISK: DEPTH-MAP-IN OPEN FAILED, STATUS '
021500                 WS-DEPTH-STATUS
021600         GO TO 9999-ABEND-EXIT
021700     END-IF.
021800     MOVE ZERO                        TO WS-FLOODED-COUNT.
021900*---------------------------------------------------------------*
022000 1100-COUPLE-FLOODED-REACHES.
022100*---------------------------------------------------------------*
022200     PERFORM 1200-READ-DEPTH-RECORD.
022300     PERFORM 1300-PROCESS-DEPTH-RECORD THRU 1300-EXIT
022400         UNTIL DEPTH-EOF.
022500*---------------------------------------------------------------*
022600 1200-READ-DEPTH-RECORD.
022700*---------------------------------------------------------------*
022800     READ DEPTH-MAP-IN
022900         AT END
023000             SET DEPTH-EOF          TO TRUE
023100             MOVE 'N'               TO WS-VALID-RECORD-SW
023200         NOT AT END
023300             MOVE 'Y'               TO WS-VALID-RECORD-SW
023400     END-READ.
023500*---------------------------------------------------------------*
023600 1300-PROCESS-DEPTH-RECORD.
023700*---------------------------------------------------------------*
023800     IF  VALID-DEPTH-RECORD AND DEPTH-SEV-FLOODED
023900         ADD 1                        TO WS-FLOODED-COUNT
024000         PERFORM 1400-PICK-SVI-SCORE
024100         MOVE DEPTH-FEATURE-ID     TO WS-CPL-FEATURE-ID
024200                                          (WS-FLOODED-COUNT)
024300         MOVE DEPTH-DEPTH-M        TO WS-CPL-DEPTH-M
024400                                          (WS-FLOODED-COUNT)
024500         MOVE DEPTH-SEVERITY-NAME  TO WS-CPL-SEVERITY-NAME
024600                                          (WS-FLOODED-COUNT)
024700         COMPUTE WS-CPL-COUPLED-VALUE (WS-FLOODED-COUNT) =
024800                 DEPTH-SEVERITY-CLASS *
024900                 TBL-SVI-SCORE (WS-SVI-PICK-INDEX)
025000     END-IF.
025100     PERFORM 1200-READ-DEPTH-RECORD.
025200*---------------------------------------------------------------*
025300 1300-EXIT.
025400*---------------------------------------------------------------*
025500     EXIT.
025600*---------------------------------------------------------------*
025700 1400-PICK-SVI-SCORE.
025800*---------------------------------------------------------------*
025900*    DETERMINISTIC SUBSTITUTE FOR THE OLD RANDOM DRAW - CYCLE
026000*    THROUGH THE SVI TABLE IN LOAD ORDER: REACH N PAIRS WITH
026100*    SVI ENTRY  ((N - 1) MOD SVI-TABLE-SIZE) + 1.
026200*---------------------------------------------------------------*
026300     SUBTRACT 1 FROM WS-FLOODED-COUNT GIVING WS-SVI-DIVIDE-QUOTIENT.
026400     DIVIDE WS-SVI-DIVIDE-QUOTIENT BY SVI-TABLE-SIZE
026500         GIVING WS-SVI-DIVIDE-QUOTIENT
026600         REMAINDER WS-SVI-DIVIDE-REMAINDER.
026700     ADD 1 TO WS-SVI-DIVIDE-REMAINDER GIVING WS-SVI-PICK-INDEX.
026800*---------------------------------------------------------------*
026900 2000-SORT-COUPLED-VALUES.
027000*---------------------------------------------------------------*
027100     SORT COUPLE-SORT-WORK
027200         ASCENDING KEY SORT-COUPLED-VALUE
027300         INPUT PROCEDURE  IS 2100-RELEASE-COUPLED-VALUES
027400         OUTPUT PROCEDURE IS 2200-RETURN-SORTED-VALUES.
027500*---------------------------------------------------------------*
027600 2100-RELEASE-COUPLED-VALUES.
027700*---------------------------------------------------------------*
027800     PERFORM 2110-RELEASE-ONE-VALUE
027900         VARYING WS-CPL-IDX FROM 1 BY 1
028000         UNTIL WS-CPL-IDX > WS-FLOODED-COUNT.
028100*---------------------------------------------------------------*
028200 2110-RELEASE-ONE-VALUE.
028300*---------------------------------------------------------------*
028400     MOVE WS-CPL-COUPLED-VALUE (WS-CPL-IDX)
028500                                   TO SORT-COUPLED-VALUE.
028600     RELEASE SORT-COUPLED-VALUE.
028700*---------------------------------------------------------------*
028800 2200-RETURN-SORTED-VALUES.
028900*---------------------------------------------------------------*
029000     SET WS-SRT-IDX                   TO 1.
029100     PERFORM 2210-RETURN-ONE-VALUE
029200         UNTIL SORT-RETURN-EOF.
029300*---------------------------------------------------------------*
029400 2210-RETURN-ONE-VALUE.
029500*---------------------------------------------------------------*
029600     RETURN COUPLE-SORT-WORK
029700         AT END
029800             SET SORT-RETURN-EOF      TO TRUE
029900     END-RETURN.
030000     IF  NOT SORT-RETURN-EOF
030100         MOVE SORT-COUPLED-VALUE      TO WS-SORTED-VALUE
030200                                          (WS-SRT-IDX)
030300         SET WS-SRT-IDX UP BY 1
030400     END-IF.
030500*---------------------------------------------------------------*
030600 2500-COMPUTE-QUANTILES.
030700*---------------------------------------------------------------*
030800     COMPUTE WS-QUANTILE-POSITION =
030900             (WS-FLOODED-COUNT - 1) * 0.25 + 1.
031000     PERFORM 2600-INTERPOLATE-QUANTILE.
031100     COMPUTE WS-Q1-VALUE =
031200             WS-QP-LOW-VALUE + (WS-QP-FRACTION-PART / 10000) *
031300             (WS-QP-HIGH-VALUE - WS-QP-LOW-VALUE).
031400*
031500     COMPUTE WS-QUANTILE-POSITION =
031600             (WS-FLOODED-COUNT - 1) * 0.50 + 1.
031700     PERFORM 2600-INTERPOLATE-QUANTILE.
031800     COMPUTE WS-Q2-VALUE =
031900             WS-QP-LOW-VALUE + (WS-QP-FRACTION-PART / 10000) *
032000             (WS-QP-HIGH-VALUE - WS-QP-LOW-VALUE).
032100*
032200     COMPUTE WS-QUANTILE-POSITION =
032300             (WS-FLOODED-COUNT - 1) * 0.75 + 1.
032400     PERFORM 2600-INTERPOLATE-QUANTILE.
032500     COMPUTE WS-Q3-VALUE =
032600             WS-QP-LOW-VALUE + (WS-QP-FRACTION-PART / 10000) *
032700             (WS-QP-HIGH-VALUE - WS-QP-LOW-VALUE).
032800*---------------------------------------------------------------*
032900 2600-INTERPOLATE-QUANTILE.
033000*---------------------------------------------------------------*
033100*    LOOKS UP THE ORDER STATISTICS ON EITHER SIDE OF THE
033200*    FRACTIONAL POSITION IN WS-QUANTILE-POSITION-PARTS AND
033300*    LEAVES THEM IN WS-QP-LOW-VALUE / WS-QP-HIGH-VALUE FOR
033400*    THE CALLER'S INTERPOLATION COMPUTE.
033500*---------------------------------------------------------------*
033600     SET WS-SRT-IDX TO WS-QP-INTEGER-PART.
033700     MOVE WS-SORTED-VALUE (WS-SRT-IDX) TO WS-QP-LOW-VALUE.
033800     IF  WS-QP-INTEGER-PART >= WS-FLOODED-COUNT
033900         MOVE WS-QP-LOW-VALUE          TO WS-QP-HIGH-VALUE
034000     ELSE
034100         SET WS-SRT-IDX UP BY 1
034200         MOVE WS-SORTED-VALUE (WS-SRT-IDX) TO WS-QP-HIGH-VALUE
034300     END-IF.
034400*---------------------------------------------------------------*
034500 3000-CLASSIFY-AND-WRITE-RISK.
034600*---------------------------------------------------------------*
034700     OPEN OUTPUT RISK-MAP-OUT.
034800     IF  NOT RISK-OK
034900         DISPLAY 'FLDRISK: RISK-MAP-OUT OPEN FAILED, STATUS '
035000                 WS-RISK-STATUS
035100         GO TO 9999-ABEND-EXIT
035200     END-IF.
035300     PERFORM 3050-CLASSIFY-ONE-ENTRY
035400         VARYING WS-CPL-IDX FROM 1 BY 1
035500         UNTIL WS-CPL-IDX > WS-FLOODED-COUNT.
035600     CLOSE RISK-MAP-OUT.
035700*---------------------------------------------------------------*
035800 3050-CLASSIFY-ONE-ENTRY.
035900*---------------------------------------------------------------*
036000     PERFORM 3100-CLASSIFY-ONE-REACH.
036100     PERFORM 3200-WRITE-RISK-RECORD.
036200*---------------------------------------------------------------*
036300 3100-CLASSIFY-ONE-REACH.
036400*---------------------------------------------------------------*
036500     EVALUATE TRUE
036600         WHEN WS-CPL-COUPLED-VALUE (WS-CPL-IDX) <= WS-Q1-VALUE
036700             MOVE 1 TO WS-CPL-RISK-LEVEL (WS-CPL-IDX)
036800         WHEN WS-CPL-COUPLED-VALUE (WS-CPL-IDX) <= WS-Q2-VALUE
036900             MOVE 2 TO WS-CPL-RISK-LEVEL (WS-CPL-IDX)
037000         WHEN WS-CPL-COUPLED-VALUE (WS-CPL-IDX) <= WS-Q3-VALUE
037100             MOVE 3 TO WS-CPL-RISK-LEVEL (WS-CPL-IDX)
037200         WHEN OTHER
037300             MOVE 4 TO WS-CPL-RISK-LEVEL (WS-CPL-IDX)
037400     END-EVALUATE.
037500*---------------------------------------------------------------*
037600 3200-WRITE-RISK-RECORD.
037700*---------------------------------------------------------------*
037800     ADD 1                             TO WS-RISK-COUNT.
037900     MOVE WS-CPL-FEATURE-ID (WS-CPL-IDX)     TO RISK-FEATURE-ID.
038000     MOVE WS-CPL-DEPTH-M (WS-CPL-IDX)         TO RISK-DEPTH-M.
038100     MOVE WS-CPL-SEVERITY-NAME (WS-CPL-IDX)  TO RISK-DEPTH-SEVERITY.
038200     MOVE WS-CPL-COUPLED-VALUE (WS-CPL-IDX)  TO RISK-COUPLED-VALUE.
038300     MOVE WS-CPL-RISK-LEVEL (WS-CPL-IDX)     TO RISK-LEVEL.
038400     EVALUATE WS-CPL-RISK-LEVEL (WS-CPL-IDX)
038500         WHEN 1
038600             MOVE 'LOW RISK'          TO RISK-NAME
038700             ADD 1                    TO WS-LOW-RISK-COUNT
038800         WHEN 2
038900             MOVE 'MODERATE RISK'     TO RISK-NAME
039000             ADD 1                    TO WS-MODERATE-RISK-COUNT
039100         WHEN 3
039200             MOVE 'HIGH RISK'         TO RISK-NAME
039300             ADD 1                    TO WS-HIGH-RISK-COUNT
039400         WHEN 4
039500             MOVE 'VERY HIGH RISK'    TO RISK-NAME
039600             ADD 1                    TO WS-VERY-HIGH-RISK-COUNT
039700     END-EVALUATE.
039800     WRITE RISK-RECORD.
039900*---------------------------------------------------------------*
040000 4000-COMPUTE-STATISTICS.
040100*---------------------------------------------------------------*
040200     COMPUTE WS-LOW-RISK-PCT ROUNDED =
040300             WS-LOW-RISK-COUNT / WS-RISK-COUNT * 100.
040400     COMPUTE WS-MODERATE-RISK-PCT ROUNDED =
040500             WS-MODERATE-RISK-COUNT / WS-RISK-COUNT * 100.
040600     COMPUTE WS-HIGH-RISK-PCT ROUNDED =
040700             WS-HIGH-RISK-COUNT / WS-RISK-COUNT * 100.
040800     COMPUTE WS-VERY-HIGH-RISK-PCT ROUNDED =
040900             WS-VERY-HIGH-RISK-COUNT / WS-RISK-COUNT * 100.
041000     OPEN OUTPUT STATS-OUT.
041100     IF  NOT STATS-OK
041200         DISPLAY 'FLDRISK: STATS-OUT OPEN FAILED, STATUS '
041300                 WS-STATS-STATUS
041400         GO TO 9999-ABEND-EXIT
041500     END-IF.
041600     MOVE WS-RISK-COUNT               TO STAT-TOTAL-LOCATIONS.
041700     MOVE WS-LOW-RISK-COUNT           TO STAT-LOW-RISK-COUNT.
041800     MOVE WS-MODERATE-RISK-COUNT      TO STAT-MODERATE-RISK-COUNT.
041900     MOVE WS-HIGH-RISK-COUNT          TO STAT-HIGH-RISK-COUNT.
042000     MOVE WS-VERY-HIGH-RISK-COUNT     TO STAT-VERY-HIGH-RISK-COUNT.
042100     MOVE WS-LOW-RISK-PCT             TO STAT-LOW-RISK-PCT.
042200     MOVE WS-MODERATE-RISK-PCT        TO STAT-MODERATE-RISK-PCT.
042300     MOVE WS-HIGH-RISK-PCT            TO STAT-HIGH-RISK-PCT.
042400     MOVE WS-VERY-HIGH-RISK-PCT       TO STAT-VERY-HIGH-RISK-PCT.
042500     WRITE STATISTICS-RECORD.
042600     CLOSE STATS-OUT.
042700*---------------------------------------------------------------*
042800 5000-REPORT-RISK-SUMMARY.
042900*---------------------------------------------------------------*
043000     MOVE WS-LOW-RISK-PCT            TO WS-LOW-RISK-PCT-EDIT.
043100     MOVE WS-MODERATE-RISK-PCT       TO WS-MODERATE-RISK-PCT-EDIT.
043200     MOVE WS-HIGH-RISK-PCT           TO WS-HIGH-RISK-PCT-EDIT.
043300     MOVE WS-VERY-HIGH-RISK-PCT      TO WS-VERY-HIGH-RISK-PCT-EDIT.
043400     DISPLAY 'FLDRISK: RISK RECORDS WRITTEN. ' WS-RISK-COUNT.
043500     DISPLAY 'LOW RISK: '        WS-LOW-RISK-PCT-EDIT       '%'.
043600     DISPLAY 'MODERATE RISK: '   WS-MODERATE-RISK-PCT-EDIT  '%'.
043700     DISPLAY 'HIGH RISK: '       WS-HIGH-RISK-PCT-EDIT      '%'.
043800     DISPLAY 'VERY HIGH RISK: '  WS-VERY-HIGH-RISK-PCT-EDIT '%'.
043900*---------------------------------------------------------------*
044000 9999-ABEND-EXIT.
044100*    UNRECOVERABLE FILE ERROR - RUN STOPPED SHORT, NO COUNT
044200*    RETURNED TO THE CALLER.  ADDED WRB-247 PER OPERATIONS
044300*    REQUEST AFTER A BAD TAPE MOUNT RAN THE STEP TO COMPLETION
044400*    ON A GARBAGE DEPTH MAP FILE.
044500*---------------------------------------------------------------*
044600     DISPLAY 'FLDRISK: RUN TERMINATED - FILE OPEN ERROR'.
044700     STOP RUN.
