000100*****************************************************************
000200* PROGRAM NAME:    FLDSVI
000300* ORIGINAL AUTHOR: R. HAUSER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/25/86 R. HAUSER       CREATED FOR HUC-3 FLOOD RISK STUDY,     WRB-118
000900*                          REQUEST WRB-118 (SVI INTAKE STEP)       WRB-118
001000* 09/22/87 R. HAUSER       SAVED-SVI COPY FILE ADDED PER           WRB-142
001100*                          FORECAST OFFICE REQUEST WRB-142         WRB-142
001200* 04/06/89 T. OKONKWO      IN-MEMORY SVI TABLE ADDED FOR           WRB-171
001300*                          HAND-OFF TO RISK MAPPER STEP, WRB-171   WRB-171
001400* 11/30/90 T. OKONKWO      TABLE CAPACITY RAISED TO 200 ENTRIES,  
001500*                          PRIOR LIMIT OF 100 TOO SMALL FOR THE   
001600*                          COASTAL COUNTIES STUDY AREA            
001700* 02/14/93 P. DELACROIX    MIN / MAX / MEAN SCORE ADDED TO         WRB-203
001800*                          CONSOLE TRACE, WRB-203                  WRB-203
001900* 08/09/94 P. DELACROIX    ABORT FLAG RETURNED WHEN TABLE          WRB-211
002000*                          CAPACITY IS EXCEEDED, WRB-211           WRB-211
002100* 01/05/99 M. YBARRA       Y2K REVIEW - NO 2-DIGIT YEAR FIELDS    
002200*                          FOUND IN THIS PROGRAM, NO CHANGE       
002300* 06/18/01 M. YBARRA       CLEANED UP COMMENT BANNERS, WRB-241     WRB-241
002400* 09/14/01 M. YBARRA       OPEN NOW CHECKS FILE STATUS AND GOES    WRB-247
002500*                          TO ABEND-EXIT INSTEAD OF RUNNING ON     WRB-247
002600*                          A BAD OPEN, WRB-247                     WRB-247
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  FLDSVI.
003000 AUTHOR.        R. HAUSER.
003100 INSTALLATION.  WATERSHED FORECAST DATA CENTER.
003200 DATE-WRITTEN.  MARCH 25, 1986.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3081.
004100 OBJECT-COMPUTER. IBM-3081.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT SVI-IN  ASSIGN TO SVIIN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-SVI-IN-STATUS.
005100     SELECT SVI-OUT ASSIGN TO SVIOUT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-SVI-OUT-STATUS.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 FD  SVI-IN
006000     LABEL RECORDS ARE STANDARD.
006100     COPY FLDSVI.
006200*---------------------------------------------------------------*
006300 FD  SVI-OUT
006400     LABEL RECORDS ARE STANDARD.
006500 01  SVI-OUT-RECORD.
006600     05  SOUT-LOCATION-ID            PIC X(10).
006700     05  SOUT-LONGITUDE              PIC S9(03)V9(05).
006800     05  SOUT-LATITUDE               PIC S9(02)V9(05).
006900     05  SOUT-SCORE                  PIC 9(02).
007000     05  FILLER                      PIC X(03).
007100*---------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------*
007400 01  WS-TODAYS-DATE.
007500     05  WS-TD-YEAR                  PIC 99.
007600     05  WS-TD-MONTH                 PIC 99.
007700     05  WS-TD-DAY                   PIC 99.
007800 01  WS-TODAYS-DATE-NUM REDEFINES WS-TODAYS-DATE
007900                                 PIC 9(06).
008000*---------------------------------------------------------------*
008100 01  WS-LOCATION-ID-WORK              PIC X(10).
008200 01  WS-LOCATION-ID-PARTS REDEFINES WS-LOCATION-ID-WORK.
008300     05  WS-LOC-STATE-PART            PIC X(02).
008400     05  WS-LOC-TRACT-PART            PIC X(08).
008500*---------------------------------------------------------------*
008600 01  WS-SCORE-ACCUM-DISPLAY           PIC 9(08)V9(01).
008700 01  WS-SCORE-ACCUM-PARTS REDEFINES WS-SCORE-ACCUM-DISPLAY.
008800     05  WS-SCORE-ACCUM-WHOLE         PIC 9(08).
008900     05  WS-SCORE-ACCUM-TENTH         PIC 9(01).
009000*---------------------------------------------------------------*
009100 77  WS-EOF-SWITCH                    PIC X       VALUE 'N'.
009200     88  SVI-EOF                                   VALUE 'Y'.
009300 77  WS-VALID-RECORD-SW               PIC X       VALUE 'Y'.
009400     88  VALID-SVI-RECORD                          VALUE 'Y'.
009500 77  WS-ABORT-SWITCH                  PIC X       VALUE 'N'.
009600     88  SVI-TABLE-OVERFLOW                        VALUE 'Y'.
009700 77  WS-RECORD-COUNT                  PIC S9(06) USAGE COMP
009800                                       VALUE ZERO.
009900*---------------------------------------------------------------*
010000 01  WS-MIN-SCORE                     PIC 9(02) VALUE 99.
010100 01  WS-MAX-SCORE                     PIC 9(02) VALUE ZERO.
010200 01  WS-MEAN-SCORE-DISPLAY            PIC 9(02)V9.
010300 01  WS-MEAN-SCORE-EDIT               PIC Z9.9.
010400*---------------------------------------------------------------*
010500 01  WS-SWITCHES-STATUS-FIELDS.
010600     05  WS-SVI-IN-STATUS             PIC X(02).
010700         88  SVI-IN-OK                             VALUE '00'.
010800     05  WS-SVI-OUT-STATUS            PIC X(02).
010900         88  SVI-OUT-OK                            VALUE '00'.
011000     05  FILLER                       PIC X(01).
011100*===============================================================*
011200 LINKAGE SECTION.
011300 01  LK-SVI-COUNT                     PIC S9(06) USAGE COMP.
011400 01  LK-SVI-ABORT-SWITCH              PIC X.
011500     88  LK-SVI-ABORTED                            VALUE 'Y'.
011600     COPY FLDSVT.
011700*===============================================================*
011800 PROCEDURE DIVISION USING LK-SVI-COUNT
011900                           LK-SVI-ABORT-SWITCH
012000                           SVI-TABLE-SIZE
012100                           SVI-TABLE.
012200*---------------------------------------------------------------*
012300 0000-MAIN-ROUTINE.
012400*---------------------------------------------------------------*
012500     ACCEPT WS-TODAYS-DATE FROM DATE.
012600     MOVE 'N'                        TO LK-SVI-ABORT-SWITCH.
012700     MOVE ZERO                       TO SVI-TABLE-SIZE.
012800     PERFORM 1000-OPEN-FILES.
012900     PERFORM 2000-READ-SVI-RECORD.
013000     PERFORM 2100-PROCESS-SVI-RECORD THRU 2100-EXIT
013100         UNTIL SVI-EOF OR SVI-TABLE-OVERFLOW.
013200     PERFORM 3000-CLOSE-FILES.
013300     MOVE WS-RECORD-COUNT            TO LK-SVI-COUNT.
013400     IF  SVI-TABLE-OVERFLOW
013500         MOVE 'Y'                    TO LK-SVI-ABORT-SWITCH
013600         DISPLAY 'FLDSVI:  SVI TABLE CAPACITY EXCEEDED, RUN '
013700                 'ABORTED'
013800     ELSE
013900         IF  WS-RECORD-COUNT > ZERO
014000             PERFORM 4000-COMPUTE-MEAN-SCORE
014100             PERFORM 5000-REPORT-SUMMARY
014200         ELSE
014300             DISPLAY 'FLDSVI:  FAILED TO RETRIEVE SVI DATA'
014400         END-IF
014500     END-IF.
014600     GOBACK.
014700*---------------------------------------------------------------*
014800 1000-OPEN-FILES.
014900*---------------------------------------------------------------*
015000     OPEN INPUT  SVI-IN
015100          OUTPUT SVI-OUT.
015200     IF  NOT SVI-IN-OK
015300         DISPLAY 'FLDSVI: SVI-IN OPEN FAILED, STATUS '
015400                 WS-SVI-IN-STATUS
015500         GO TO 9999-ABEND-EXIT
015600     END-IF.
015700     IF  NOT SVI-OUT-OK
015800         DISPLAY 'FLDSVI: SVI-OUT OPEN FAILED, STATUS '
015900                 WS-SVI-OUT-STATUS
016000         GO TO 9999-ABEND-EXIT
016100     END-IF.
016200*---------------------------------------------------------------*
016300 2000-READ-SVI-RECORD.
016400*---------------------------------------------------------------*
016500     READ SVI-IN
016600         AT END
016700             SET SVI-EOF           TO TRUE
016800             MOVE 'N'              TO WS-VALID-RECORD-SW
016900         NOT AT END
017000             MOVE 'Y'              TO WS-VALID-RECORD-SW
017100     END-READ.
017200*---------------------------------------------------------------*
017300 2100-PROCESS-SVI-RECORD.
017400*---------------------------------------------------------------*
017500     IF  VALID-SVI-RECORD
017600         IF  SVI-TABLE-SIZE >= 200
017700             SET SVI-TABLE-OVERFLOW  TO TRUE
017800         ELSE
017900             ADD 1                   TO WS-RECORD-COUNT
018000                                        SVI-TABLE-SIZE
018100             MOVE SVI-LOCATION-ID    TO WS-LOCATION-ID-WORK
018200                                        SOUT-LOCATION-ID
018300             MOVE SVI-LONGITUDE      TO SOUT-LONGITUDE
018400             MOVE SVI-LATITUDE       TO SOUT-LATITUDE
018500             MOVE SVI-SCORE          TO SOUT-SCORE
018600             ADD SVI-SCORE           TO WS-SCORE-ACCUM-WHOLE
018700             IF  SVI-SCORE < WS-MIN-SCORE
018800                 MOVE SVI-SCORE      TO WS-MIN-SCORE
018900             END-IF
019000             IF  SVI-SCORE > WS-MAX-SCORE
019100                 MOVE SVI-SCORE      TO WS-MAX-SCORE
019200             END-IF
019300             MOVE SVI-LOCATION-ID
019400                           TO TBL-SVI-LOCATION-ID (SVI-TABLE-SIZE)
019500             MOVE SVI-LONGITUDE
019600                           TO TBL-SVI-LONGITUDE (SVI-TABLE-SIZE)
019700             MOVE SVI-LATITUDE
019800                           TO TBL-SVI-LATITUDE (SVI-TABLE-SIZE)
019900             MOVE SVI-SCORE
020000                           TO TBL-SVI-SCORE (SVI-TABLE-SIZE)
020100             WRITE SVI-OUT-RECORD
020200         END-IF
020300     END-IF.
020400     IF  NOT SVI-TABLE-OVERFLOW
020500         PERFORM 2000-READ-SVI-RECORD
020600     END-IF.
020700*---------------------------------------------------------------*
020800 2100-EXIT.
020900*---------------------------------------------------------------*
021000     EXIT.
021100*---------------------------------------------------------------*
021200 3000-CLOSE-FILES.
021300*---------------------------------------------------------------*
021400     CLOSE SVI-IN
021500           SVI-OUT.
021600*---------------------------------------------------------------*
021700 4000-COMPUTE-MEAN-SCORE.
021800*---------------------------------------------------------------*
021900     COMPUTE WS-MEAN-SCORE-DISPLAY ROUNDED =
022000             WS-SCORE-ACCUM-WHOLE / WS-RECORD-COUNT.
022100     MOVE WS-MEAN-SCORE-DISPLAY      TO WS-MEAN-SCORE-EDIT.
022200*---------------------------------------------------------------*
022300 5000-REPORT-SUMMARY.
022400*---------------------------------------------------------------*
022500     DISPLAY 'FLDSVI:  RECORDS READ........ '
022600             WS-RECORD-COUNT.
022700     DISPLAY 'FLDSVI:  MIN SVI SCORE....... '
022800             WS-MIN-SCORE.
022900     DISPLAY 'FLDSVI:  MAX SVI SCORE....... '
023000             WS-MAX-SCORE.
023100     DISPLAY 'FLDSVI:  MEAN SVI SCORE....... '
023200             WS-MEAN-SCORE-EDIT.
023300*---------------------------------------------------------------*
023400 9999-ABEND-EXIT.
023500*    UNRECOVERABLE FILE ERROR - RUN STOPPED SHORT, NO COUNT
023600*    RETURNED TO THE CALLER.  ADDED WRB-247 PER OPERATIONS
023700*    REQUEST AFTER A BAD TAPE MOUNT RAN THE STEP TO COMPLETION
023800*    ON A GARBAGE SVI FILE.
023900*---------------------------------------------------------------*
024000     DISPLAY 'FLDSVI: RUN TERMINATED - FILE OPEN ERROR'.
024100     STOP RUN.
