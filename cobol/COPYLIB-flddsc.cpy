000100*--------------------------------------------------------------*
000200* DISCHARGE-RECORD - max forecast streamflow per stream reach.
000300* One record per reach, HUC watershed intake and saved-copy file.
000400*--------------------------------------------------------------*
000500 01  DISCHARGE-RECORD.
000600     05  DISCH-FEATURE-ID            PIC X(12).
000700     05  DISCH-DISCHARGE             PIC 9(07)V9(03).
000800     05  FILLER                      PIC X(21).
