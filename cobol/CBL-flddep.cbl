000100*****************************************************************
000200* PROGRAM NAME:    FLDDEP
000300* ORIGINAL AUTHOR: R. HAUSER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/86 R. HAUSER       CREATED FOR HUC-3 FLOOD RISK STUDY,     WRB-118
000900*                          REQUEST WRB-118 (DEPTH GENERATOR STEP)  WRB-118
001000* 09/22/87 R. HAUSER       RATING CURVE MOVED TO ITS OWN
001100*                          PARAGRAPH SO CLASSIFY COULD RE-USE IT
001200* 04/06/89 T. OKONKWO      DEPTH CLIPPED TO 0-5 M PER FEMA         WRB-165
001300*                          FLOOD DEPTH GRID CONVENTION, WRB-165    WRB-165
001400* 11/30/90 T. OKONKWO      SEVERITY DISTRIBUTION COUNTERS ADDED    WRB-171
001500*                          TO CONSOLE TRACE, WRB-171               WRB-171
001600* 02/14/93 P. DELACROIX    MEAN DEPTH COMPUTATION ADDED, WRB-203   WRB-203
001700* 08/09/94 P. DELACROIX    ROUNDING CHANGED TO ROUNDED PHRASE
001800*                          THROUGHOUT, PRIOR TRUNCATION FLAGGED
001900*                          BY QA AS UNDER-COUNTING HIGH SEVERITY
002000* 01/05/99 M. YBARRA       Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
002100*                          FOUND IN THIS PROGRAM, NO CHANGE
002200* 06/18/01 M. YBARRA       CLEANED UP COMMENT BANNERS, WRB-241     WRB-241
002300* 09/14/01 M. YBARRA       OPEN NOW CHECKS FILE STATUS AND GOES    WRB-247
002400*                          TO ABEND-EXIT INSTEAD OF RUNNING ON     WRB-247
002500*                          A BAD OPEN, WRB-247                     WRB-247
002600* 11/02/01 M. YBARRA       FINAL DEPTH MOVE CHANGED TO COMPUTE     WRB-248
002700*                          ROUNDED, PRIOR MOVE TRUNCATED THE       WRB-248
002800*                          FOURTH DEPTH DECIMAL, WRB-248           WRB-248
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  FLDDEP.
003200 AUTHOR.        R. HAUSER.
003300 INSTALLATION.  WATERSHED FORECAST DATA CENTER.
003400 DATE-WRITTEN.  MARCH 18, 1986.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT DISCHARGE-OUT ASSIGN TO DISCHOUT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-DISCH-STATUS.
005300     SELECT DEPTH-MAP-OUT ASSIGN TO DEPTHOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-DEPTH-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  DISCHARGE-OUT
006200     LABEL RECORDS ARE STANDARD.
006300     COPY FLDDSC.
006400*---------------------------------------------------------------*
006500 FD  DEPTH-MAP-OUT
006600     LABEL RECORDS ARE STANDARD.
006700     COPY FLDDEP.
006800*---------------------------------------------------------------*
006900 WORKING-STORAGE SECTION.
007000*---------------------------------------------------------------*
007100 01  WS-TODAYS-DATE.
007200     05  WS-TD-YEAR                  PIC 99.
007300     05  WS-TD-MONTH                 PIC 99.
007400     05  WS-TD-DAY                   PIC 99.
007500 01  WS-TODAYS-DATE-NUM REDEFINES WS-TODAYS-DATE
007600                                 PIC 9(06).
007700*---------------------------------------------------------------*
007800 01  WS-FEATURE-ID-WORK              PIC X(12).
007900 01  WS-FEATURE-ID-PARTS REDEFINES WS-FEATURE-ID-WORK.
008000     05  WS-HUC-PART                 PIC X(08).
008100     05  WS-SEQ-PART                 PIC 9(04).
008200*---------------------------------------------------------------*
008300 01  WS-DEPTH-ACCUM-DISPLAY          PIC 9(09)V9(04).
008400 01  WS-DEPTH-ACCUM-PARTS REDEFINES WS-DEPTH-ACCUM-DISPLAY.
008500     05  WS-DEPTH-ACCUM-WHOLE        PIC 9(09).
008600     05  WS-DEPTH-ACCUM-FRAC         PIC 9(04).
008700*---------------------------------------------------------------*
008800 77  WS-EOF-SWITCH                   PIC X       VALUE 'N'.
008900     88  DISCHARGE-EOF                            VALUE 'Y'.
009000 77  WS-VALID-RECORD-SW              PIC X       VALUE 'Y'.
009100     88  VALID-DISCHARGE-RECORD                   VALUE 'Y'.
009200 77  WS-RECORD-COUNT                 PIC S9(06) USAGE COMP
009300                                      VALUE ZERO.
009400 77  WS-DISCHARGE-WORK               PIC 9(07)V9(03).
009500 77  WS-RATIO-WORK                   PIC 9(07)V9(06).
009600 77  WS-DEPTH-WORK                   PIC 9(03)V9(06).
009700*---------------------------------------------------------------*
009800 01  WS-DEPTH-FOR-COMPARE             PIC 9(01)V9(04).
009900 01  WS-MAX-DEPTH                     PIC 9(01)V9(04)
010000                                       VALUE ZERO.
010100 01  WS-MEAN-DEPTH-DISPLAY            PIC 9(01)V99.
010200 01  WS-MEAN-DEPTH-EDIT               PIC Z9.99.
010300 01  WS-MAX-DEPTH-EDIT                PIC Z9.99.
010400*---------------------------------------------------------------*
010500 01  WS-SEVERITY-COUNTERS.
010600     05  WS-COUNT-NONE               PIC S9(06) USAGE COMP
010700                                      VALUE ZERO.
010800     05  WS-COUNT-LOW                PIC S9(06) USAGE COMP
010900                                      VALUE ZERO.
011000     05  WS-COUNT-MODERATE           PIC S9(06) USAGE COMP
011100                                      VALUE ZERO.
011200     05  WS-COUNT-HIGH                PIC S9(06) USAGE COMP
011300                                      VALUE ZERO.
011400     05  WS-COUNT-VERY-HIGH          PIC S9(06) USAGE COMP
011500                                      VALUE ZERO.
011600     05  FILLER                      PIC X(01).
011700*---------------------------------------------------------------*
011800 01  WS-SWITCHES-STATUS-FIELDS.
011900     05  WS-DISCH-STATUS             PIC X(02).
012000         88  DISCH-OK                             VALUE '00'.
012100     05  WS-DEPTH-STATUS             PIC X(02).
012200         88  DEPTH-OK                             VALUE '00'.
012300     05  FILLER                      PIC X(01).
012400*===============================================================*
012500 LINKAGE SECTION.
012600 01  LK-DEPTH-COUNT                  PIC S9(06) USAGE COMP.
012700*===============================================================*
012800 PROCEDURE DIVISION USING LK-DEPTH-COUNT.
012900*---------------------------------------------------------------*
013000 0000-MAIN-ROUTINE.
013100*---------------------------------------------------------------*
013200     ACCEPT WS-TODAYS-DATE FROM DATE.
013300     PERFORM 1000-OPEN-FILES.
013400     PERFORM 2000-READ-DISCHARGE-RECORD.
013500     PERFORM 2100-PROCESS-DISCHARGE-RECORD THRU 2100-EXIT
013600         UNTIL DISCHARGE-EOF.
013700     PERFORM 3000-CLOSE-FILES.
013800     MOVE WS-RECORD-COUNT            TO LK-DEPTH-COUNT.
013900     IF  WS-RECORD-COUNT > ZERO
014000         PERFORM 4000-COMPUTE-MEAN-DEPTH
014100         PERFORM 5000-REPORT-DISTRIBUTION
014200     ELSE
014300         DISPLAY 'FLDDEP:  FAILED TO RETRIEVE DEPTH DATA'
014400     END-IF.
014500     GOBACK.
014600*---------------------------------------------------------------*
014700 1000-OPEN-FILES.
014800*---------------------------------------------------------------*
014900     OPEN INPUT  DISCHARGE-OUT
015000          OUTPUT DEPTH-MAP-OUT.
015100     IF  NOT DISCH-OK
015200         DISPLAY 'FLDDEP: DISCHARGE-OUT OPEN FAILED, STATUS '
015300                 WS-DISCH-STATUS
015400         GO TO 9999-ABEND-EXIT
015500     END-IF.
015600     IF  NOT DEPTH-OK
015700         DISPLAY 'FLDDEP: DEPTH-MAP-OUT OPEN FAILED, STATUS '
015800                 WS-DEPTH-STATUS
015900         GO TO 9999-ABEND-EXIT
016000     END-IF.
016100*---------------------------------------------------------------*
016200 2000-READ-DISCHARGE-RECORD.
016300*---------------------------------------------------------------*
016400     READ DISCHARGE-OUT
016500         AT END
016600             SET DISCHARGE-EOF     TO TRUE
016700             MOVE 'N'              TO WS-VALID-RECORD-SW
016800         NOT AT END
016900             MOVE 'Y'              TO WS-VALID-RECORD-SW
017000     END-READ.
017100*---------------------------------------------------------------*
017200 2100-PROCESS-DISCHARGE-RECORD.
017300*---------------------------------------------------------------*
017400     IF  VALID-DISCHARGE-RECORD
017500         ADD 1                       TO WS-RECORD-COUNT
017600         MOVE DISCH-FEATURE-ID       TO WS-FEATURE-ID-WORK
017700                                        DEPTH-FEATURE-ID
017800         MOVE DISCH-DISCHARGE        TO DEPTH-DISCHARGE
017900                                        WS-DISCHARGE-WORK
018000         PERFORM 2200-COMPUTE-DEPTH
018100         PERFORM 2300-CLASSIFY-SEVERITY
018200         ADD DEPTH-DEPTH-M           TO WS-DEPTH-ACCUM-DISPLAY
018300         MOVE DEPTH-DEPTH-M          TO WS-DEPTH-FOR-COMPARE
018400         IF  WS-DEPTH-FOR-COMPARE > WS-MAX-DEPTH
018500             MOVE WS-DEPTH-FOR-COMPARE TO WS-MAX-DEPTH
018600         END-IF
018700         WRITE DEPTH-RECORD
018800     END-IF.
018900     PERFORM 2000-READ-DISCHARGE-RECORD.
019000*---------------------------------------------------------------*
019100 2100-EXIT.
019200*---------------------------------------------------------------*
019300     EXIT.
019400*---------------------------------------------------------------*
019500 2200-COMPUTE-DEPTH.
019600*---------------------------------------------------------------*
019700*    RATING CURVE:  DEPTH = (DISCHARGE / 50) ** 0.4, CLIPPED
019800*    TO THE 0 - 5 METRE FEMA GRID RANGE, ROUNDED TO 4 PLACES.
019900*---------------------------------------------------------------*
020000     COMPUTE WS-RATIO-WORK ROUNDED =
020100             WS-DISCHARGE-WORK / 50.
020200     COMPUTE WS-DEPTH-WORK ROUNDED =
020300             WS-RATIO-WORK ** 0.4.
020400     IF  WS-DEPTH-WORK > 5
020500         MOVE 5                      TO DEPTH-DEPTH-M
020600     ELSE
020700         IF  WS-DEPTH-WORK < 0
020800             MOVE 0                  TO DEPTH-DEPTH-M
020900         ELSE
021000             COMPUTE DEPTH-DEPTH-M ROUNDED = WS-DEPTH-WORK
021100         END-IF
021200     END-IF.
021300*---------------------------------------------------------------*
021400 2300-CLASSIFY-SEVERITY.
021500*---------------------------------------------------------------*
021600     EVALUATE TRUE
021700         WHEN DEPTH-DEPTH-M < 0.0001
021800             MOVE 0                  TO DEPTH-SEVERITY-CLASS
021900             MOVE 'NONE'             TO DEPTH-SEVERITY-NAME
022000             ADD 1                   TO WS-COUNT-NONE
022100         WHEN DEPTH-DEPTH-M < 0.4
022200             MOVE 1                  TO DEPTH-SEVERITY-CLASS
022300             MOVE 'LOW'              TO DEPTH-SEVERITY-NAME
022400             ADD 1                   TO WS-COUNT-LOW
022500         WHEN DEPTH-DEPTH-M < 0.8
022600             MOVE 2                  TO DEPTH-SEVERITY-CLASS
022700             MOVE 'MODERATE'         TO DEPTH-SEVERITY-NAME
022800             ADD 1                   TO WS-COUNT-MODERATE
022900         WHEN DEPTH-DEPTH-M < 1.8
023000             MOVE 3                  TO DEPTH-SEVERITY-CLASS
023100             MOVE 'HIGH'             TO DEPTH-SEVERITY-NAME
023200             ADD 1                   TO WS-COUNT-HIGH
023300         WHEN OTHER
023400             MOVE 4                  TO DEPTH-SEVERITY-CLASS
023500             MOVE 'VERY HIGH'        TO DEPTH-SEVERITY-NAME
023600             ADD 1                   TO WS-COUNT-VERY-HIGH
023700     END-EVALUATE.
023800*---------------------------------------------------------------*
023900 3000-CLOSE-FILES.
024000*---------------------------------------------------------------*
024100     CLOSE DISCHARGE-OUT
024200           DEPTH-MAP-OUT.
024300*---------------------------------------------------------------*
024400 4000-COMPUTE-MEAN-DEPTH.
024500*---------------------------------------------------------------*
024600     COMPUTE WS-MEAN-DEPTH-DISPLAY ROUNDED =
024700             WS-DEPTH-ACCUM-DISPLAY / WS-RECORD-COUNT.
024800     MOVE WS-MEAN-DEPTH-DISPLAY      TO WS-MEAN-DEPTH-EDIT.
024900     MOVE WS-MAX-DEPTH               TO WS-MAX-DEPTH-EDIT.
025000*---------------------------------------------------------------*
025100 5000-REPORT-DISTRIBUTION.
025200*---------------------------------------------------------------*
025300     DISPLAY 'FLDDEP:  RECORDS PROCESSED... '
025400             WS-RECORD-COUNT.
025500     DISPLAY 'FLDDEP:  MAX DEPTH (M)....... '
025600             WS-MAX-DEPTH-EDIT.
025700     DISPLAY 'FLDDEP:  MEAN DEPTH (M)...... '
025800             WS-MEAN-DEPTH-EDIT.
025900     DISPLAY 'FLDDEP:  SEVERITY DISTRIBUTION'.
026000     IF  WS-COUNT-LOW > ZERO
026100         DISPLAY '  LOW........ ' WS-COUNT-LOW.
026200     IF  WS-COUNT-MODERATE > ZERO
026300         DISPLAY '  MODERATE... ' WS-COUNT-MODERATE.
026400     IF  WS-COUNT-HIGH > ZERO
026500         DISPLAY '  HIGH....... ' WS-COUNT-HIGH.
026600     IF  WS-COUNT-VERY-HIGH > ZERO
026700         DISPLAY '  VERY HIGH.. ' WS-COUNT-VERY-HIGH.
026800*---------------------------------------------------------------*
026900 9999-ABEND-EXIT.
027000*    UNRECOVERABLE FILE ERROR - RUN STOPPED SHORT, NO COUNT
027100*    RETURNED TO THE CALLER.  ADDED WRB-247 PER OPERATIONS
027200*    REQUEST AFTER A BAD TAPE MOUNT RAN THE STEP TO COMPLETION
027300*    ON A GARBAGE DISCHARGE FILE.
027400*---------------------------------------------------------------*
027500     DISPLAY 'FLDDEP: RUN TERMINATED - FILE OPEN ERROR'.
027600     STOP RUN.
