000100*--------------------------------------------------------------*
000200* DEPTH-RECORD - rating-curve depth and FEMA-style severity
000300* class for one flooded (or dry) stream reach.  Written by
000400* FLDDEP, read back by FLDRISK.
000500*--------------------------------------------------------------*
000600 01  DEPTH-RECORD.
000700     05  DEPTH-FEATURE-ID            PIC X(12).
000800     05  DEPTH-DISCHARGE             PIC 9(07)V9(03).
000900     05  DEPTH-DEPTH-M               PIC 9(01)V9(04).
001000     05  DEPTH-SEVERITY-CLASS        PIC 9(01).
001100         88  DEPTH-SEV-NONE                     VALUE 0.
001200         88  DEPTH-SEV-LOW                       VALUE 1.
001300         88  DEPTH-SEV-MODERATE                 VALUE 2.
001400         88  DEPTH-SEV-HIGH                      VALUE 3.
001500         88  DEPTH-SEV-VERY-HIGH                 VALUE 4.
001600         88  DEPTH-SEV-FLOODED                   VALUES 1 THRU 4.
001700     05  DEPTH-SEVERITY-NAME         PIC X(10).
001800     05  FILLER                      PIC X(04).
