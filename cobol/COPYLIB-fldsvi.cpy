000100*--------------------------------------------------------------*
000200* SVI-RECORD - one Social Vulnerability Index score per location
000300* (LOCATION-ID key, integer score 1-16, count of flags tripped).
000400*--------------------------------------------------------------*
000500 01  SVI-RECORD.
000600     05  SVI-LOCATION-ID             PIC X(10).
000700     05  SVI-LONGITUDE               PIC S9(03)V9(05).
000800     05  SVI-LATITUDE                PIC S9(02)V9(05).
000900     05  SVI-SCORE                   PIC 9(02).
001000     05  FILLER                      PIC X(03).
