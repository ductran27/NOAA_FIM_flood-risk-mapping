000100*--------------------------------------------------------------*
000200* STATISTICS-RECORD - one summary record per run: counts and
000300* percentages of flooded locations at each risk level.  Written
000400* by FLDRISK as the last step of the daily run.
000500*--------------------------------------------------------------*
000600 01  STATISTICS-RECORD.
000700     05  STAT-TOTAL-LOCATIONS        PIC 9(06).
000800     05  STAT-LOW-RISK-COUNT         PIC 9(06).
000900     05  STAT-MODERATE-RISK-COUNT    PIC 9(06).
001000     05  STAT-HIGH-RISK-COUNT        PIC 9(06).
001100     05  STAT-VERY-HIGH-RISK-COUNT   PIC 9(06).
001200     05  STAT-LOW-RISK-PCT           PIC 9(03)V9(01).
001300     05  STAT-MODERATE-RISK-PCT      PIC 9(03)V9(01).
001400     05  STAT-HIGH-RISK-PCT          PIC 9(03)V9(01).
001500     05  STAT-VERY-HIGH-RISK-PCT     PIC 9(03)V9(01).
001600     05  FILLER                      PIC X(04).
