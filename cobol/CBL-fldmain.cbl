000100*****************************************************************
000200* PROGRAM NAME:    FLDMAIN
000300* ORIGINAL AUTHOR: R. HAUSER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/05/86 R. HAUSER       CREATED FOR HUC-3 FLOOD RISK STUDY,     WRB-118
000900*                          REQUEST WRB-118 (DAILY DRIVER)          WRB-118
001000* 09/22/87 R. HAUSER       STUDY AREA CONSTANTS MOVED HERE FROM    WRB-142
001100*                          THE OLD CARD-IMAGE PARAMETER DECK       WRB-142
001200*                          PER FORECAST OFFICE REQUEST WRB-142     WRB-142
001300* 04/06/89 T. OKONKWO      STEP BANNERS ADDED FOR OPERATOR         WRB-171
001400*                          CONSOLE, WRB-171                        WRB-171
001500* 11/30/90 T. OKONKWO      ABORT LOGIC TIGHTENED - ANY STEP       
001600*                          RETURNING ZERO RECORDS NOW STOPS THE   
001700*                          RUN INSTEAD OF LETTING IT FALL THROUGH 
001800* 02/14/93 P. DELACROIX    SVI TABLE OVERFLOW ABORT WIRED IN,      WRB-203
001900*                          WRB-203                                 WRB-203
002000* 08/09/94 P. DELACROIX    FINAL STATISTICS BANNER ADDED SO        WRB-211
002100*                          OPERATOR DOES NOT HAVE TO SCROLL BACK   WRB-211
002200*                          THROUGH THE FLDRISK TRACE, WRB-211      WRB-211
002300* 01/05/99 M. YBARRA       Y2K REVIEW - NO 2-DIGIT YEAR FIELDS    
002400*                          FOUND IN THIS PROGRAM, NO CHANGE       
002500* 06/18/01 M. YBARRA       CLEANED UP COMMENT BANNERS, WRB-241     WRB-241
002600* 09/14/01 M. YBARRA       DAILY STEPS MOVED UNDER ONE          WRB-247
002700*                          PERFORM...THRU SO AN SVI TABLE       WRB-247
002800*                          OVERFLOW CAN GO TO THE RUN EXIT      WRB-247
002900*                          DIRECTLY INSTEAD OF FALLING THROUGH  WRB-247
003000*                          THE REMAINING STEP TESTS, WRB-247    WRB-247
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  FLDMAIN.
003400 AUTHOR.        R. HAUSER.
003500 INSTALLATION.  WATERSHED FORECAST DATA CENTER.
003600 DATE-WRITTEN.  MARCH 5, 1986.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3081.
004500 OBJECT-COMPUTER. IBM-3081.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*===============================================================*
004900 DATA DIVISION.
005000*---------------------------------------------------------------*
005100 WORKING-STORAGE SECTION.
005200*---------------------------------------------------------------*
005300*    STUDY AREA PARAMETERS - FORMERLY READ FROM A CARD-IMAGE
005400*    PARAMETER DECK, NOW CARRIED HERE AS WORKING-STORAGE
005500*    CONSTANTS PER WRB-142.
005600*---------------------------------------------------------------*
005700 01  WS-STUDY-AREA-PARMS.
005800     05  WS-STUDY-HUC-ID              PIC X(08) VALUE 'HUC03020'.
005900     05  WS-STUDY-HUC-ID-PARTS REDEFINES WS-STUDY-HUC-ID.
006000         10  WS-HUC-REGION-PART       PIC X(03).
006100         10  WS-HUC-BASIN-PART        PIC X(05).
006200     05  WS-STUDY-BBOX.
006300         10  WS-STUDY-BBOX-WEST-LON   PIC S999   VALUE -084.
006400         10  WS-STUDY-BBOX-EAST-LON   PIC S999   VALUE -082.
006500         10  WS-STUDY-BBOX-SOUTH-LAT  PIC S99    VALUE 035.
006600         10  WS-STUDY-BBOX-NORTH-LAT  PIC S99    VALUE 037.
006700     05  WS-STUDY-FORECAST-HOURS      PIC 9(03)  VALUE 018.
006800     05  FILLER                       PIC X(01).
006900 01  WS-STUDY-AREA-PARMS-NUM REDEFINES WS-STUDY-AREA-PARMS.
007000     05  FILLER                       PIC X(08).
007100     05  WS-STUDY-BBOX-NUM            PIC X(10).
007200     05  FILLER                       PIC X(04).
007300*---------------------------------------------------------------*
007400 01  WS-TODAYS-DATE.
007500     05  WS-TD-YEAR                   PIC 99.
007600     05  WS-TD-MONTH                  PIC 99.
007700     05  WS-TD-DAY                    PIC 99.
007800 01  WS-TODAYS-DATE-NUM REDEFINES WS-TODAYS-DATE
007900                                 PIC 9(06).
008000*---------------------------------------------------------------*
008100 77  WS-DISCHARGE-COUNT               PIC S9(06) USAGE COMP
008200                                       VALUE ZERO.
008300 77  WS-DEPTH-COUNT                   PIC S9(06) USAGE COMP
008400                                       VALUE ZERO.
008500 77  WS-SVI-COUNT                     PIC S9(06) USAGE COMP
008600                                       VALUE ZERO.
008700 77  WS-RISK-COUNT                    PIC S9(06) USAGE COMP
008800                                       VALUE ZERO.
008900 77  WS-ABORT-SWITCH                  PIC X       VALUE 'N'.
009000     88  RUN-ABORTED                               VALUE 'Y'.
009100 77  WS-SVI-ABORT-SWITCH               PIC X       VALUE 'N'.
009200     88  SVI-TABLE-OVERFLOWED                       VALUE 'Y'.
009300*---------------------------------------------------------------*
009400     COPY FLDSVT.
009500*===============================================================*
009600 PROCEDURE DIVISION.
009700*---------------------------------------------------------------*
009800 0000-MAIN-ROUTINE.
009900*---------------------------------------------------------------*
010000     ACCEPT WS-TODAYS-DATE FROM DATE.
010100     DISPLAY '===================================================='.
010200     DISPLAY '  FLOOD RISK IMPACT MAPPING - DAILY RUN'.
010300     DISPLAY '  STUDY AREA: ' WS-STUDY-HUC-ID.
010400     DISPLAY '===================================================='.
010500     PERFORM 1000-RUN-DAILY-STEPS THRU 1000-EXIT.
010600     IF  RUN-ABORTED
010700         DISPLAY '===================================================='
010800         DISPLAY '  FLOOD RISK IMPACT MAPPING - RUN ABORTED'
010900         DISPLAY '===================================================='
011000     ELSE
011100         DISPLAY '===================================================='
011200         DISPLAY '  FLOOD RISK IMPACT MAPPING - RUN COMPLETE'
011300         DISPLAY '===================================================='
011400     END-IF.
011500     GOBACK.
011600*---------------------------------------------------------------*
011700 1000-RUN-DAILY-STEPS.
011800*---------------------------------------------------------------*
011900     DISPLAY '=== STEP 1: DISCHARGE INTAKE ==='.
012000     CALL 'FLDISCH' USING WS-DISCHARGE-COUNT.
012100     IF  WS-DISCHARGE-COUNT = ZERO
012200         SET RUN-ABORTED               TO TRUE
012300         DISPLAY 'FAILED TO RETRIEVE DISCHARGE DATA'
012400     END-IF.
012500*
012600     IF  NOT RUN-ABORTED
012700         DISPLAY '=== STEP 2: DEPTH GENERATION ==='
012800         CALL 'FLDDEP' USING WS-DEPTH-COUNT
012900         IF  WS-DEPTH-COUNT = ZERO
013000             SET RUN-ABORTED           TO TRUE
013100             DISPLAY 'FAILED TO RETRIEVE DEPTH DATA'
013200         END-IF
013300     END-IF.
013400*
013500     IF  NOT RUN-ABORTED
013600         DISPLAY '=== STEP 3: SVI INTAKE ==='
013700         CALL 'FLDSVI' USING WS-SVI-COUNT
013800                              WS-SVI-ABORT-SWITCH
013900                              SVI-TABLE-SIZE
014000                              SVI-TABLE
014100         IF  SVI-TABLE-OVERFLOWED
014200             DISPLAY 'SVI TABLE CAPACITY EXCEEDED - RUN ABORTED'
014300             GO TO 9999-ABORT-EXIT
014400         END-IF
014500         IF  WS-SVI-COUNT = ZERO
014600             SET RUN-ABORTED           TO TRUE
014700             DISPLAY 'FAILED TO RETRIEVE SVI DATA'
014800         END-IF
014900     END-IF.
015000*
015100     IF  NOT RUN-ABORTED
015200         DISPLAY '=== STEP 4: RISK MAPPING ==='
015300         CALL 'FLDRISK' USING WS-RISK-COUNT
015400                               SVI-TABLE-SIZE
015500                               SVI-TABLE
015600         IF  WS-RISK-COUNT = ZERO
015700             SET RUN-ABORTED           TO TRUE
015800             DISPLAY 'NO FLOODED REACHES - NO RISK MAP PRODUCED'
015900         END-IF
016000     END-IF.
016100     GO TO 1000-EXIT.
016200*---------------------------------------------------------------*
016300 9999-ABORT-EXIT.
016400*    SVI TABLE CAPACITY IS FIXED AT 200 ENTRIES (SEE FLDSVT).  AN
016500*    OVERFLOW ON INTAKE MEANS THE STUDY AREA HAS OUTGROWN THE
016600*    TABLE AND STEPS 3-4 CANNOT PRODUCE A TRUSTWORTHY RISK MAP,
016700*    SO THE RUN IS STOPPED SHORT RATHER THAN FALLING THROUGH THE
016800*    REMAINING STEP TESTS.  ADDED WRB-247.
016900*---------------------------------------------------------------*
017000     SET RUN-ABORTED                  TO TRUE.
017100*---------------------------------------------------------------*
017200 1000-EXIT.
017300*---------------------------------------------------------------*
017400     EXIT.
